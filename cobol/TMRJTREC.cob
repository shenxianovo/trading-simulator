000100********************************************************************
000200*    TMRJTREC  --  REJECT REPORT RECORD LAYOUT                    *
000300*    COPY MEMBER FOR REJECTS-OUT (NYORDMAT)                       *
000400********************************************************************
000500*    04/02/88  RFK  CR-0412   INITIAL LAYOUT                      *
000600*    09/14/91  LQP  CR-0669   WIDENED REJECT-TEXT TO 60 BYTES      *
000700********************************************************************
000800   01  REJECT-REPORT-RECORD.
000900       05  RJ-CL-ORDER-ID          PIC X(16).
001000       05  RJ-MARKET               PIC X(04).
001100       05  RJ-SECURITY-ID          PIC X(06).
001200       05  RJ-SIDE                 PIC X(04).
001300       05  RJ-QTY                  PIC 9(09).
001400       05  RJ-PRICE                PIC S9(7)V99.
001500       05  RJ-SHAREHOLDER-ID       PIC X(10).
001600       05  RJ-REJECT-CODE          PIC 9(04).
001700       05  RJ-REJECT-TEXT          PIC X(60).
001800       05  FILLER                  PIC X(28).
