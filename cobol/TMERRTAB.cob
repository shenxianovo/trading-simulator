000100********************************************************************
000200*    TMERRTAB  --  ORDER REJECT CODE / TEXT TABLE                  *
000300*    COPY MEMBER FOR NYORDMAT                                      *
000400********************************************************************
000500*    04/02/88  RFK  CR-0412   INITIAL 5-ENTRY TABLE (1001-1005)    *
000600*    09/14/91  LQP  CR-0669   ADDED 2001 SELF-TRADE REJECT ENTRY   *
000700*    03/08/94  LQP  CR-0901   ADDED 3001 MATCH-FAILED ENTRY        *
000800********************************************************************
000900   01  ERROR-CODE-TABLE-DATA.
001000       05  FILLER  PIC X(64) VALUE
001100           '1001REQUIRED FIELD IS EMPTY'.
001200       05  FILLER  PIC X(64) VALUE
001300           '1002MARKET IS INVALID - ONLY XSHG/XSHE/BJSE SUPPORTED'.
001400       05  FILLER  PIC X(64) VALUE
001500           '1003SIDE IS INVALID - ONLY BUY/SELL SUPPORTED'.
001600       05  FILLER  PIC X(64) VALUE
001700           '1004QUANTITY MUST BE GREATER THAN 0'.
001800       05  FILLER  PIC X(64) VALUE
001900           '1005PRICE MUST BE GREATER THAN OR EQUAL TO 0'.
002000       05  FILLER  PIC X(64) VALUE
002100           '2001SELF-TRADE - OPPOSITE ORDER EXISTS FOR SHAREHOLDER'.
002200       05  FILLER  PIC X(64) VALUE
002300           '3001MATCH FAILED'.
002400   01  ERROR-CODE-TABLE REDEFINES ERROR-CODE-TABLE-DATA.
002500       05  EC-ENTRY OCCURS 7 TIMES
002600                    INDEXED BY EC-IDX.
002700           10  EC-CODE         PIC 9(04).
002800           10  EC-TEXT         PIC X(60).
