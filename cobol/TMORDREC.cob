000100********************************************************************
000200*    TMORDREC  --  INCOMING ORDER RECORD LAYOUT                    *
000300*    COPY MEMBER FOR ORDERS-IN (NYORDMAT)                          *
000400********************************************************************
000500*    04/02/88  RFK  CR-0412   INITIAL LAYOUT - 87 BYTE ORDER       *
000600*                             PADDED TO 100 FOR FUTURE GROWTH      *
000700*    09/14/91  LQP  CR-0669   ADDED STATUS 88-LEVELS FOR LIFECYCLE *
000800*    01/22/99  DJM  Y2K-0091  TIMESTAMP WINDOWED TO 18 DIGITS,     *
000900*                             NO 2-DIGIT YEAR FIELDS IN THIS AREA  *
000950*    03/10/07  GHT  CR-1950   ADDED OR-TIMESTAMP-PARTS REDEFINES   *
000960*                             SO THE REJECT TRACE LINE CAN PRINT   *
000970*                             THE TIMESTAMP IN TWO READABLE HALVES.*
001000********************************************************************
001100   01  ORDER-RECORD.
001200       05  OR-CL-ORDER-ID          PIC X(16).
001300       05  OR-SHAREHOLDER-ID       PIC X(10).
001400       05  OR-MARKET               PIC X(04).
001500           88  OR-MARKET-VALID     VALUE 'XSHG' 'XSHE' 'BJSE'.
001600       05  OR-SECURITY-ID          PIC X(06).
001700       05  OR-SIDE                 PIC X(04).
001800           88  OR-SIDE-BUY         VALUE 'BUY '.
001900           88  OR-SIDE-SELL        VALUE 'SELL'.
002000           88  OR-SIDE-VALID       VALUE 'BUY ' 'SELL'.
002100       05  OR-QTY                  PIC 9(09).
002200       05  OR-PRICE                PIC S9(7)V99.
002300       05  OR-STATUS               PIC X(11).
002400           88  OR-STATUS-NEW           VALUE 'NEW'.
002500           88  OR-STATUS-VALID         VALUE 'VALID'.
002600           88  OR-STATUS-RISK-REJECT   VALUE 'RISK_REJECT'.
002700           88  OR-STATUS-MATCHING      VALUE 'MATCHING'.
002800           88  OR-STATUS-PART-FILLED   VALUE 'PART_FILLED'.
002900           88  OR-STATUS-FULL-FILLED   VALUE 'FULL_FILLED'.
003000           88  OR-STATUS-CANCELLED     VALUE 'CANCELLED'.
003100           88  OR-STATUS-REJECTED      VALUE 'REJECTED'.
003200       05  OR-TIMESTAMP            PIC 9(18).
003210       05  OR-TIMESTAMP-PARTS REDEFINES OR-TIMESTAMP.
003220           10  OR-TIMESTAMP-HI     PIC 9(09).
003230           10  OR-TIMESTAMP-LO     PIC 9(09).
003300       05  FILLER                  PIC X(13).
