000100********************************************************************
000200*    TMBOOKTB  --  RESTING ORDER BOOK TABLE                        *
000300*    COPY MEMBER FOR NYORDMAT                                      *
000400*    HOLDS EVERY RESTING (UNFILLED) ORDER FOR THE LIFE OF THE RUN. *
000500*    NOT A FILE - THE SOURCE KEEPS THIS IN MEMORY ONLY, SO THE     *
000600*    PORT CARRIES IT AS A WORKING-STORAGE TABLE SCANNED BY         *
000700*    SECURITY-ID/SIDE/PRICE THE SAME WAY 21-READ-INFORCE USED TO   *
000800*    SCAN SEGMENTS IN NYVULOWN.                                    *
000900********************************************************************
001000*    04/02/88  RFK  CR-0412   INITIAL TABLE - 2000 RESTING ORDERS  *
001100*    03/08/94  LQP  CR-0901   OB-ACTIVE-IND ADDED SO A FILLED      *
001200*                             ENTRY CAN BE DROPPED WITHOUT A       *
001300*                             TABLE COMPRESS                       *
001400********************************************************************
001500   01  ORDER-BOOK-TABLE.
001600       05  OB-MAX-ENTRIES          PIC S9(04) COMP VALUE +2000.
001700       05  OB-COUNT                PIC S9(04) COMP VALUE +0.
001800       05  OB-ENTRY OCCURS 2000 TIMES
001900                    INDEXED BY OB-IDX.
002000           10  OB-SECURITY-ID      PIC X(06).
002100           10  OB-SIDE             PIC X(04).
002200               88  OB-SIDE-BUY     VALUE 'BUY '.
002300               88  OB-SIDE-SELL    VALUE 'SELL'.
002400           10  OB-PRICE            PIC S9(7)V99.
002500           10  OB-QTY              PIC 9(09).
002600           10  OB-CL-ORDER-ID      PIC X(16).
002700           10  OB-SHAREHOLDER-ID   PIC X(10).
002800           10  OB-TIMESTAMP        PIC 9(18).
002900           10  OB-ACTIVE-IND       PIC X(01).
003000               88  OB-ACTIVE       VALUE 'Y'.
003100               88  OB-INACTIVE     VALUE 'N'.
003200       05  FILLER                  PIC X(04).
