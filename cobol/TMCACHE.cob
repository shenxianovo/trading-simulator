000100********************************************************************
000200*    TMCACHE   --  SELF-TRADE (WASH-TRADE) RISK CACHE              *
000300*    COPY MEMBER FOR NYORDMAT                                      *
000400*    ONE ENTRY PER SHAREHOLDER-ID/SECURITY-ID PAIR, HOLDING THE    *
000500*    LAST SIDE SEEN FOR THAT PAIR. THIS MODELS RESTING EXPOSURE    *
000600*    PER SHAREHOLDER PER SECURITY - NOT A FULL POSITION LEDGER.    *
000700********************************************************************
000800*    09/14/91  LQP  CR-0669   INITIAL TABLE - 1000 SHAREHOLDERS    *
000900********************************************************************
001000   01  SELF-TRADE-CACHE.
001100       05  ST-MAX-ENTRIES          PIC S9(04) COMP VALUE +1000.
001200       05  ST-COUNT                PIC S9(04) COMP VALUE +0.
001300       05  ST-ENTRY OCCURS 1000 TIMES
001400                    INDEXED BY ST-IDX.
001500           10  ST-SHAREHOLDER-ID   PIC X(10).
001600           10  ST-SECURITY-ID      PIC X(06).
001700           10  ST-SIDE             PIC X(04).
001800       05  FILLER                  PIC X(04).
