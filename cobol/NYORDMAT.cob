000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. NYORDMAT.
000300       AUTHOR. ROBERT F KOWALCZYK.
000400       INSTALLATION. T54 DATA CENTER.
000500       DATE-WRITTEN. 04/02/1988.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  NYORDMAT IS THE NIGHTLY MATCHING ENGINE FILEPASS FOR THE        *
001200*  TRADE ORDER EXCHANGE.  IT READS THE DAY'S INCOMING ORDER        *
001300*  TRANSACTIONS, VALIDATES EACH ORDER, SCREENS FOR WASH (SELF)     *
001400*  TRADES WITHIN A SHAREHOLDER/SECURITY PAIR, AND MATCHES THE      *
001500*  ORDER AGAINST THE RESTING BOOK ON A PRICE/TIME PRIORITY BASIS.  *
001600*  ANY PORTION LEFT UNFILLED IS ADDED TO THE RESTING BOOK FOR      *
001700*  THE REST OF THE RUN.  THIS ELEMENT PRODUCES THE REJECT,         *
001800*  MATCH-STATUS AND TRADE FILEPASS REPORTS.                        *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //NYORDMAT EXEC PGM=NYORDMAT                                     *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002400* //SYSOUT   DD SYSOUT=*                                           *
002500* //ORDSIN   DD DSN=T54.T9511F0.NYORDMAT.ORDERS.INPUT,              *
002600* //            DISP=SHR                                           *
002700* //REJOUT   DD DSN=T54.T9511F0.NYORDMAT.REJECTS.DATA,              *
002800* //            DISP=(,CATLG,CATLG),                               *
002900* //            UNIT=USER,SPACE=(CYL,(10,5),RLSE),                  *
003000* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)                  *
003100* //MATOUT   DD DSN=T54.T9511F0.NYORDMAT.MATCHES.DATA,              *
003200* //            DISP=(,CATLG,CATLG),                               *
003300* //            UNIT=USER,SPACE=(CYL,(10,5),RLSE),                  *
003400* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                   *
003500* //TRDOUT   DD DSN=T54.T9511F0.NYORDMAT.TRADES.DATA,               *
003600* //            DISP=(,CATLG,CATLG),                               *
003700* //            UNIT=USER,SPACE=(CYL,(10,5),RLSE),                  *
003800* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                   *
003900* //SYSIPT   DD DUMMY                                              *
004000* //*                                                               *
004100*                                                                  *
004200*P    ENTRY PARAMETERS..                                           *
004300*     NONE.                                                        *
004400*                                                                  *
004500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004600*     I/O ERROR ON ANY OF THE FOUR FILES                           *
004700*     ORDER BOOK TABLE FULL (OB-MAX-ENTRIES EXCEEDED)              *
004800*     SELF-TRADE CACHE TABLE FULL (ST-MAX-ENTRIES EXCEEDED)        *
004900*                                                                  *
005000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
005100*                                                                  *
005200*     CKABEND  ---- FORCE A PROGRAM INTERUPT                       *
005300*                                                                  *
005400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
005500*                                                                  *
005600*     ERROR-CODE-TABLE (COPY TMERRTAB) -- REJECT CODE/TEXT TABLE   *
005700*                                                                  *
005800********************************************************************
005900*    C H A N G E   L O G                                           *
006000********************************************************************
006100*    04/02/88  RFK  CR-0412   INITIAL WRITE.  ONE SECURITY PER     *
006200*                             MARKET, SINGLE-LOT MATCHING ONLY.    *
006300*    04/19/88  RFK  CR-0412   ADDED REJECT-REPORT FOR BAD MARKET   *
006400*                             AND SIDE CODES.                      *
006500*    09/14/91  LQP  CR-0669   ADDED SELF-TRADE (WASH-TRADE) CACHE  *
006600*                             SCREEN AHEAD OF MATCHING.  SEE       *
006700*                             TMCACHE COPY MEMBER.                 *
006800*    09/21/91  LQP  CR-0669   WIDENED REJECT-TEXT ON TMRJTREC TO   *
006900*                             60 BYTES - OLD 30-BYTE TEXT WAS      *
007000*                             TRUNCATING THE SELF-TRADE MESSAGE.   *
007100*    03/08/94  LQP  CR-0901   ADDED MATCH-FAILED DEFENSIVE REJECT  *
007200*                             (CODE 3001) FOR A ZERO-QTY ORDER     *
007300*                             THAT SLIPPED PAST VALIDATION.        *
007400*    03/08/94  LQP  CR-0901   ADDED OB-ACTIVE-IND TO TMBOOKTB SO   *
007500*                             A FULLY-FILLED RESTING ENTRY CAN BE  *
007600*                             DROPPED WITHOUT COMPRESSING THE      *
007700*                             TABLE.                               *
007800*    06/02/96  DJM  CR-1188   ADDED MID_PRICE/BUY/SELL TRADE PRICE *
007900*                             STRATEGY SWITCH (WS-PRICE-STRATEGY). *
008000*                             DEFAULTS TO MID_PRICE.               *
008100*    01/22/99  DJM  Y2K-0091  REVIEWED ALL DATE AND TIMESTAMP      *
008200*                             FIELDS ON THIS ELEMENT FOR CENTURY   *
008300*                             EXPOSURE.  OR-TIMESTAMP IS AN 18-    *
008400*                             DIGIT EPOCH VALUE, NOT A 2-DIGIT     *
008500*                             YEAR FIELD - NO CHANGE REQUIRED.     *
008600*    11/11/01  PKS  CR-1450   ADDED FILE-STATUS CHECKING ON ALL    *
008700*                             FOUR SELECT CLAUSES - PRIOR VERSION  *
008800*                             RELIED ON AN UNDECLARED CONDITION-   *
008900*                             NAME THAT DID NOT SURVIVE A COMPILER *
009000*                             UPGRADE ON THIS SYSTEM.              *
009100*    02/14/03  GHT  CR-1602   2512-COMPARE-TO-BEST WAS CONVERGING  *
009200*                             ON THE WRONG END OF THE BOOK - A BUY *
009300*                             PICKED THE RICHEST ASK AND A SELL    *
009400*                             PICKED THE CHEAPEST BID INSTEAD OF   *
009500*                             THE OTHER WAY AROUND.  FLIPPED THE   *
009600*                             TWO PRICE COMPARISON OPERATORS SO A  *
009700*                             BUY TAKES THE LOWEST ASK AND A SELL  *
009800*                             TAKES THE HIGHEST BID, PER THE BOOK  *
009900*                             ORDERING RULE.                       *
010000*    02/14/03  GHT  CR-1602   DROPPED COMP-3 FROM THE FOUR RUN     *
010100*                             COUNTERS IN WS-WORK-COUNTERS - THEY  *
010200*                             ARE ONLY EVER ADD 1'D AND DISPLAYED, *
010300*                             NOT WORTH PACKING.                   *
010400*    08/22/05  GHT  CR-1819   REMOVED BINARY1/WS-HEX-VALUES (LEFT  *
010500*                             FROM A CKSETADR CALL THIS ELEMENT    *
010600*                             NO LONGER MAKES) AND THE UNUSED       *
010700*                             TIMESTAMP-SPLIT WORK AREA - NEITHER   *
010800*                             WAS REFERENCED ANYWHERE ON THIS RUN. *
010900*    03/10/07  GHT  CR-1950   ADDED WS-RUN-TRADE-VALUE (77-LEVEL)  *
011000*                             TO ACCUMULATE TOTAL EXECUTED TRADE  *
011100*                             VALUE FOR THE EOJ SUMMARY, ADDED    *
011200*                             WS-TRADE-PRICE-EDIT TO PRINT THE    *
011300*                             PER-TRADE DISPLAY LINE IN READABLE  *
011400*                             FORM, AND ADDED A REJECT TRACE      *
011500*                             DISPLAY USING THE NEW OR-TIMESTAMP- *
011600*                             HI/OR-TIMESTAMP-LO SPLIT ON TMORDREC.*
011700********************************************************************
011800       EJECT
011900       ENVIRONMENT DIVISION.
012000       CONFIGURATION SECTION.
012100       SOURCE-COMPUTER. IBM-370.
012200       OBJECT-COMPUTER. IBM-370.
012300       SPECIAL-NAMES.
012400           C01 IS TOP-OF-FORM.
012500       INPUT-OUTPUT SECTION.
012600       FILE-CONTROL.
012700           SELECT ORDERS-IN  ASSIGN TO ORDSIN
012800               ORGANIZATION IS LINE SEQUENTIAL
012900               FILE STATUS IS ORDERS-IN-STATUS.
013000           SELECT REJECTS-OUT ASSIGN TO REJOUT
013100               ORGANIZATION IS LINE SEQUENTIAL
013200               FILE STATUS IS REJECTS-OUT-STATUS.
013300           SELECT MATCHES-OUT ASSIGN TO MATOUT
013400               ORGANIZATION IS LINE SEQUENTIAL
013500               FILE STATUS IS MATCHES-OUT-STATUS.
013600           SELECT TRADES-OUT ASSIGN TO TRDOUT
013700               ORGANIZATION IS LINE SEQUENTIAL
013800               FILE STATUS IS TRADES-OUT-STATUS.
013900       DATA DIVISION.
014000       FILE SECTION.
014100       FD  ORDERS-IN
014200       RECORDING MODE IS F
014300       BLOCK CONTAINS 0 RECORDS.
014400       01  ORDERS-IN-REC           PIC X(100).
014500       FD  REJECTS-OUT
014600       RECORDING MODE IS F
014700       BLOCK CONTAINS 0 RECORDS.
014800       01  REJECTS-OUT-REC         PIC X(150).
014900       FD  MATCHES-OUT
015000       RECORDING MODE IS F
015100       BLOCK CONTAINS 0 RECORDS.
015200       01  MATCHES-OUT-REC         PIC X(80).
015300       FD  TRADES-OUT
015400       RECORDING MODE IS F
015500       BLOCK CONTAINS 0 RECORDS.
015600       01  TRADES-OUT-REC          PIC X(80).
015700       EJECT
015800       WORKING-STORAGE SECTION.
015900       77  WS-RUN-TRADE-VALUE    PIC S9(9)V99 VALUE ZERO.
016000       01  FILLER PIC X(32)
016100            VALUE 'NYORDMAT WORKING STORAGE BEGINS '.
016200********************************************************************
016300*    RECORD LAYOUTS - ORDER, REJECT, MATCH AND TRADE FILEPASSES    *
016400********************************************************************
016500       COPY TMORDREC.
016600       EJECT
016700       COPY TMRJTREC.
016800       EJECT
016900       COPY TMMATREC.
017000       EJECT
017100       COPY TMTRDREC.
017200       EJECT
017300********************************************************************
017400*    READ ONLY CONSTANTS AND TABLES                                *
017500********************************************************************
017600       01  READ-ONLY-WORK-AREA.
017700            05 MSG01-IO-ERROR     PIC X(19)
017800                                 VALUE 'I/O ERROR ON FILE -'.
017900            05 FILLER             PIC X(16) VALUE SPACE.
018000       COPY TMERRTAB.
018100       EJECT
018200********************************************************************
018300*    RESTING ORDER BOOK AND SELF-TRADE CACHE TABLES                *
018400********************************************************************
018500       COPY TMBOOKTB.
018600       EJECT
018700       COPY TMCACHE.
018800       EJECT
018900********************************************************************
019000*                V A R I A B L E   D A T A   A R E A S             *
019100********************************************************************
019200       01  VARIABLE-WORK-AREA.
019300            05 WS-REJECT-CODE       PIC 9(04) COMP VALUE ZERO.
019400            05 WS-REJECT-TEXT       PIC X(60) VALUE SPACE.
019500            05 WS-COUNTER-SIDE      PIC X(04) VALUE SPACE.
019600            05 WS-ORIGINAL-QTY      PIC 9(09) COMP VALUE ZERO.
019700            05 WS-REMAINING-QTY     PIC 9(09) COMP VALUE ZERO.
019800            05 WS-MATCH-QTY         PIC 9(09) COMP VALUE ZERO.
019900            05 WS-TRADE-PRICE       PIC S9(7)V99 VALUE ZERO.
020000            05 WS-TRADE-PRICE-EDIT REDEFINES WS-TRADE-PRICE
020100                                    PIC ZZZZZZ.99.
020200            05 WS-BUY-PRICE         PIC S9(7)V99 VALUE ZERO.
020300            05 WS-SELL-PRICE        PIC S9(7)V99 VALUE ZERO.
020400            05 WS-BUY-ORDER-ID      PIC X(16) VALUE SPACE.
020500            05 WS-SELL-ORDER-ID     PIC X(16) VALUE SPACE.
020600            05 WS-BEST-IDX          PIC S9(04) COMP VALUE ZERO.
020700            05 WS-BEST-PRICE        PIC S9(7)V99 VALUE ZERO.
020800            05 WS-BEST-TIMESTAMP    PIC 9(18) VALUE ZERO.
020900            05 WS-SUB-SAVE          PIC S9(04) COMP VALUE ZERO.
021000            05 WS-PRICE-STRATEGY    PIC X(10) VALUE 'MID_PRICE '.
021100               88 PRICE-STRATEGY-MID  VALUE 'MID_PRICE '.
021200               88 PRICE-STRATEGY-BUY  VALUE 'BUY_PRICE '.
021300               88 PRICE-STRATEGY-SELL VALUE 'SELL_PRICE'.
021400            05 FILLER              PIC X(26) VALUE SPACE.
021500       EJECT
021600********************************************************************
021700*    SWITCHES AREA                                                 *
021800********************************************************************
021900       01  SWITCHES-AREA.
022000            05 END-OF-FILE-INDICATOR PIC X(1) VALUE SPACE.
022100               88 END-OF-FILE         VALUE 'Y'.
022200               88 NOT-END-OF-FILE     VALUE 'N'.
022300            05 VALIDATION-IND         PIC X(1) VALUE SPACE.
022400               88 VALIDATION-PASSED   VALUE 'Y'.
022500               88 VALIDATION-FAILED   VALUE 'N'.
022600            05 SELF-TRADE-IND         PIC X(1) VALUE SPACE.
022700               88 SELF-TRADE-FOUND    VALUE 'Y'.
022800               88 SELF-TRADE-NOT-FOUND VALUE 'N'.
022900            05 CACHE-ENTRY-IND        PIC X(1) VALUE SPACE.
023000               88 CACHE-ENTRY-FOUND   VALUE 'Y'.
023100               88 CACHE-ENTRY-NOT-FOUND VALUE 'N'.
023200            05 BEST-ENTRY-IND         PIC X(1) VALUE SPACE.
023300               88 BEST-ENTRY-FOUND    VALUE 'Y'.
023400               88 BEST-ENTRY-NOT-FOUND VALUE 'N'.
023500            05 EC-FOUND-IND           PIC X(1) VALUE SPACE.
023600               88 EC-FOUND            VALUE 'Y'.
023700               88 EC-NOT-FOUND        VALUE 'N'.
023800            05 FILLER                 PIC X(06) VALUE SPACE.
023900       EJECT
024000********************************************************************
024100*    I-O READ ONLY DATA                                            *
024200********************************************************************
024300       01  FILE-STATUS-AREA.
024400            05 ORDERS-IN-STATUS     PIC X(02) VALUE '00'.
024500               88 ORDERS-IN-OK      VALUE '00'.
024600               88 ORDERS-IN-EOF     VALUE '10'.
024700            05 REJECTS-OUT-STATUS   PIC X(02) VALUE '00'.
024800               88 REJECTS-OUT-OK    VALUE '00'.
024900            05 MATCHES-OUT-STATUS   PIC X(02) VALUE '00'.
025000               88 MATCHES-OUT-OK    VALUE '00'.
025100            05 TRADES-OUT-STATUS    PIC X(02) VALUE '00'.
025200               88 TRADES-OUT-OK     VALUE '00'.
025300            05 FILLER               PIC X(08) VALUE SPACE.
025400       EJECT
025500********************************************************************
025600*    RUN COUNTERS                                                  *
025700********************************************************************
025800       01  WS-WORK-COUNTERS.
025900            05 WS-ORDERS-READ-CNTR     PIC 9(09) VALUE ZERO.
026000            05 WS-REJECTS-WRITTEN-CNTR PIC 9(09) VALUE ZERO.
026100            05 WS-MATCHES-WRITTEN-CNTR PIC 9(09) VALUE ZERO.
026200            05 WS-TRADES-WRITTEN-CNTR  PIC 9(09) VALUE ZERO.
026300            05 FILLER                  PIC X(08) VALUE SPACE.
026400       01  FILLER PIC X(32)
026500            VALUE 'NYORDMAT WORKING STORAGE ENDS   '.
026600       EJECT
026700       LINKAGE SECTION.
026800       EJECT
026900       PROCEDURE DIVISION.
027000********************************************************************
027100*                        MAINLINE LOGIC                           *
027200********************************************************************
027300
027400       0000-CONTROL-PROCESS.
027500            PERFORM 1000-INITIALIZATION
027600                THRU 1099-INITIALIZATION-EXIT.
027700            PERFORM 1100-OPEN-FILES
027800                THRU 1199-OPEN-FILES-EXIT.
027900            PERFORM 2000-MAIN-PROCESS
028000                THRU 2000-MAIN-PROCESS-EXIT
028100                UNTIL END-OF-FILE.
028200            PERFORM EOJ9000-CLOSE-FILES
028300                THRU EOJ9999-EXIT.
028400            GOBACK.
028500       EJECT
028600********************************************************************
028700*                         INITIALIZATION                          *
028800********************************************************************
028900
029000       1000-INITIALIZATION.
029100            INITIALIZE VARIABLE-WORK-AREA.
029200            INITIALIZE WS-WORK-COUNTERS.
029300            MOVE ZERO TO OB-COUNT.
029400            MOVE ZERO TO ST-COUNT.
029500            SET NOT-END-OF-FILE TO TRUE.
029600            SET VALIDATION-PASSED TO TRUE.
029700            SET CACHE-ENTRY-NOT-FOUND TO TRUE.
029800            SET SELF-TRADE-NOT-FOUND TO TRUE.
029900            SET BEST-ENTRY-NOT-FOUND TO TRUE.
030000            SET PRICE-STRATEGY-MID TO TRUE.
030100       1099-INITIALIZATION-EXIT.
030200            EXIT.
030300       EJECT
030400********************************************************************
030500*                         OPEN ALL FILES                          *
030600********************************************************************
030700
030800       1100-OPEN-FILES.
030900            OPEN INPUT  ORDERS-IN.
031000            IF NOT ORDERS-IN-OK
031100                DISPLAY MSG01-IO-ERROR 'ORDSIN ' ORDERS-IN-STATUS
031200                GO TO EOJ9900-ABEND
031300            END-IF.
031400            OPEN OUTPUT REJECTS-OUT.
031500            IF NOT REJECTS-OUT-OK
031600                DISPLAY MSG01-IO-ERROR 'REJOUT ' REJECTS-OUT-STATUS
031700                GO TO EOJ9900-ABEND
031800            END-IF.
031900            OPEN OUTPUT MATCHES-OUT.
032000            IF NOT MATCHES-OUT-OK
032100                DISPLAY MSG01-IO-ERROR 'MATOUT ' MATCHES-OUT-STATUS
032200                GO TO EOJ9900-ABEND
032300            END-IF.
032400            OPEN OUTPUT TRADES-OUT.
032500            IF NOT TRADES-OUT-OK
032600                DISPLAY MSG01-IO-ERROR 'TRDOUT ' TRADES-OUT-STATUS
032700                GO TO EOJ9900-ABEND
032800            END-IF.
032900       1199-OPEN-FILES-EXIT.
033000            EXIT.
033100       EJECT
033200********************************************************************
033300*                        MAIN PROCESS                             *
033400********************************************************************
033500
033600       2000-MAIN-PROCESS.
033700            PERFORM 2100-READ-NEXT-ORDER
033800                THRU 2199-READ-NEXT-ORDER-EXIT.
033900            IF NOT END-OF-FILE
034000                ADD 1 TO WS-ORDERS-READ-CNTR
034100                PERFORM 2200-PROCESS-ORDER
034200                    THRU 2299-PROCESS-ORDER-EXIT
034300            END-IF.
034400       2000-MAIN-PROCESS-EXIT.
034500            EXIT.
034600       EJECT
034700********************************************************************
034800*                    READ NEXT ORDER RECORD                       *
034900********************************************************************
035000
035100       2100-READ-NEXT-ORDER.
035200            READ ORDERS-IN INTO ORDER-RECORD.
035300            IF ORDERS-IN-EOF
035400                SET END-OF-FILE TO TRUE
035500            ELSE
035600                IF NOT ORDERS-IN-OK
035700                    DISPLAY MSG01-IO-ERROR 'ORDSIN ' ORDERS-IN-STATUS
035800                    GO TO EOJ9900-ABEND
035900                END-IF
036000            END-IF.
036100       2199-READ-NEXT-ORDER-EXIT.
036200            EXIT.
036300       EJECT
036400********************************************************************
036500*                      PROCESS ONE ORDER                          *
036600*  ORDERVALIDATOR, SELFTRADECHECKER AND MATCHINGENGINE UNITS ARE  *
036700*  DRIVEN FROM HERE, IN THAT ORDER, FIRST-FAILURE-WINS.           *
036800********************************************************************
036900
037000       2200-PROCESS-ORDER.
037100            SET OR-STATUS-NEW TO TRUE.
037200            PERFORM 2300-VALIDATE-ORDER
037300                THRU 2399-VALIDATE-ORDER-EXIT.
037400            IF VALIDATION-FAILED
037500                SET OR-STATUS-REJECTED TO TRUE
037600                PERFORM 2600-WRITE-REJECT-REPORT
037700                    THRU 2699-WRITE-REJECT-REPORT-EXIT
037800            ELSE
037900                SET OR-STATUS-VALID TO TRUE
038000                PERFORM 2400-CHECK-SELF-TRADE
038100                    THRU 2499-CHECK-SELF-TRADE-EXIT
038200                IF SELF-TRADE-FOUND
038300                    SET OR-STATUS-RISK-REJECT TO TRUE
038400                    MOVE 2001 TO WS-REJECT-CODE
038500                    PERFORM 2350-LOOKUP-ERROR-TEXT
038600                        THRU 2359-LOOKUP-ERROR-TEXT-EXIT
038700                    PERFORM 2600-WRITE-REJECT-REPORT
038800                        THRU 2699-WRITE-REJECT-REPORT-EXIT
038900                ELSE
039000                    PERFORM 2500-MATCH-ORDER
039100                        THRU 2599-MATCH-ORDER-EXIT
039200                END-IF
039300            END-IF.
039400       2299-PROCESS-ORDER-EXIT.
039500            EXIT.
039600       EJECT
039700********************************************************************
039800*                ORDERVALIDATOR - VALIDATE ONE ORDER               *
039900*  CHECKS ARE MADE IN FIXED SEQUENCE, FIRST FAILURE WINS.  QTY     *
040000*  AND PRICE ARE DISPLAY NUMERIC ON A FIXED-LENGTH RECORD AND      *
040100*  CANNOT ARRIVE BLANK, SO THE REQUIRED-FIELD CHECK FOR THOSE TWO  *
040200*  FALLS OUT OF THE MAGNITUDE CHECKS BELOW RATHER THAN BEING       *
040300*  TESTED SEPARATELY.                                             *
040400********************************************************************
040500
040600       2300-VALIDATE-ORDER.
040700            SET VALIDATION-PASSED TO TRUE.
040800            IF OR-CL-ORDER-ID = SPACE
040900                MOVE 1001 TO WS-REJECT-CODE
041000                SET VALIDATION-FAILED TO TRUE
041100            END-IF.
041200            IF VALIDATION-PASSED AND OR-MARKET = SPACE
041300                MOVE 1001 TO WS-REJECT-CODE
041400                SET VALIDATION-FAILED TO TRUE
041500            END-IF.
041600            IF VALIDATION-PASSED AND OR-SECURITY-ID = SPACE
041700                MOVE 1001 TO WS-REJECT-CODE
041800                SET VALIDATION-FAILED TO TRUE
041900            END-IF.
042000            IF VALIDATION-PASSED AND OR-SIDE = SPACE
042100                MOVE 1001 TO WS-REJECT-CODE
042200                SET VALIDATION-FAILED TO TRUE
042300            END-IF.
042400            IF VALIDATION-PASSED AND OR-SHAREHOLDER-ID = SPACE
042500                MOVE 1001 TO WS-REJECT-CODE
042600                SET VALIDATION-FAILED TO TRUE
042700            END-IF.
042800            IF VALIDATION-PASSED AND NOT OR-MARKET-VALID
042900                MOVE 1002 TO WS-REJECT-CODE
043000                SET VALIDATION-FAILED TO TRUE
043100            END-IF.
043200            IF VALIDATION-PASSED AND NOT OR-SIDE-VALID
043300                MOVE 1003 TO WS-REJECT-CODE
043400                SET VALIDATION-FAILED TO TRUE
043500            END-IF.
043600            IF VALIDATION-PASSED AND OR-QTY NOT > ZERO
043700                MOVE 1004 TO WS-REJECT-CODE
043800                SET VALIDATION-FAILED TO TRUE
043900            END-IF.
044000            IF VALIDATION-PASSED AND OR-PRICE < ZERO
044100                MOVE 1005 TO WS-REJECT-CODE
044200                SET VALIDATION-FAILED TO TRUE
044300            END-IF.
044400            IF VALIDATION-FAILED
044500                PERFORM 2350-LOOKUP-ERROR-TEXT
044600                    THRU 2359-LOOKUP-ERROR-TEXT-EXIT
044700            END-IF.
044800       2399-VALIDATE-ORDER-EXIT.
044900            EXIT.
045000       EJECT
045100********************************************************************
045200*           LOOKUP REJECT-CODE TEXT IN THE ERROR-CODE-TABLE         *
045300********************************************************************
045400
045500       2350-LOOKUP-ERROR-TEXT.
045600            MOVE 'UNKNOWN REJECT CODE' TO WS-REJECT-TEXT.
045700            SET EC-NOT-FOUND TO TRUE.
045800            PERFORM 2351-SCAN-ERROR-TABLE
045900                VARYING EC-IDX FROM 1 BY 1
046000                UNTIL EC-IDX > 7
046100                   OR EC-FOUND.
046200       2359-LOOKUP-ERROR-TEXT-EXIT.
046300            EXIT.
046400
046500       2351-SCAN-ERROR-TABLE.
046600            IF EC-CODE (EC-IDX) = WS-REJECT-CODE
046700                MOVE EC-TEXT (EC-IDX) TO WS-REJECT-TEXT
046800                SET EC-FOUND TO TRUE
046900            END-IF.
047000       EJECT
047100********************************************************************
047200*          SELFTRADECHECKER - WASH TRADE SCREEN                    *
047300*  ONE ENTRY PER SHAREHOLDER-ID/SECURITY-ID PAIR IS KEPT FOR THE   *
047400*  LIFE OF THE RUN.  IF THE PAIR HAS NOT BEEN SEEN, A NEW CACHE    *
047500*  ENTRY IS ADDED HOLDING THIS ORDER'S SIDE.  IF THE PAIR HAS      *
047600*  BEEN SEEN ON THE SAME SIDE, THE ENTRY IS LEFT AS IS.  IF THE    *
047700*  PAIR HAS BEEN SEEN ON THE OPPOSITE SIDE, THE ORDER IS A WASH    *
047800*  TRADE AND IS FLAGGED FOR REJECTION.                             *
047900********************************************************************
048000
048100       2400-CHECK-SELF-TRADE.
048200            SET CACHE-ENTRY-NOT-FOUND TO TRUE.
048300            SET SELF-TRADE-NOT-FOUND TO TRUE.
048400            PERFORM 2410-SCAN-SELF-TRADE-CACHE
048500                VARYING ST-IDX FROM 1 BY 1
048600                UNTIL ST-IDX > ST-COUNT
048700                   OR CACHE-ENTRY-FOUND.
048800            IF CACHE-ENTRY-FOUND
048900                IF ST-SIDE (WS-SUB-SAVE) NOT = OR-SIDE
049000                    SET SELF-TRADE-FOUND TO TRUE
049100                ELSE
049200                    MOVE OR-SIDE TO ST-SIDE (WS-SUB-SAVE)
049300                END-IF
049400            ELSE
049500                PERFORM 2420-ADD-CACHE-ENTRY
049600                    THRU 2429-ADD-CACHE-ENTRY-EXIT
049700            END-IF.
049800       2499-CHECK-SELF-TRADE-EXIT.
049900            EXIT.
050000
050100       2410-SCAN-SELF-TRADE-CACHE.
050200            IF ST-SHAREHOLDER-ID (ST-IDX) = OR-SHAREHOLDER-ID
050300               AND ST-SECURITY-ID (ST-IDX) = OR-SECURITY-ID
050400                SET CACHE-ENTRY-FOUND TO TRUE
050500                SET WS-SUB-SAVE TO ST-IDX
050600            END-IF.
050700       EJECT
050800********************************************************************
050900*                 ADD A NEW SELF-TRADE CACHE ENTRY                 *
051000********************************************************************
051100
051200       2420-ADD-CACHE-ENTRY.
051300            IF ST-COUNT NOT < ST-MAX-ENTRIES
051400                DISPLAY 'SELF-TRADE CACHE TABLE FULL'
051500                GO TO EOJ9900-ABEND
051600            END-IF.
051700            ADD 1 TO ST-COUNT.
051800            SET ST-IDX TO ST-COUNT.
051900            MOVE OR-SHAREHOLDER-ID TO ST-SHAREHOLDER-ID (ST-IDX).
052000            MOVE OR-SECURITY-ID    TO ST-SECURITY-ID (ST-IDX).
052100            MOVE OR-SIDE           TO ST-SIDE (ST-IDX).
052200       2429-ADD-CACHE-ENTRY-EXIT.
052300            EXIT.
052400       EJECT
052500********************************************************************
052600*        MATCHINGENGINE - MATCH ONE ORDER AGAINST THE BOOK         *
052700*  REPEATEDLY LOCATES THE SINGLE BEST QUALIFYING RESTING ENTRY AND *
052800*  EXECUTES A TRADE AGAINST IT UNTIL THE ORDER IS FULLY FILLED OR  *
052900*  NO FURTHER QUALIFYING ENTRY REMAINS.  ANY QUANTITY STILL        *
053000*  UNFILLED AT THE END IS ADDED TO THE RESTING BOOK.               *
053100********************************************************************
053200
053300       2500-MATCH-ORDER.
053400            IF OR-QTY NOT > ZERO
053500                MOVE 3001 TO WS-REJECT-CODE
053600                PERFORM 2350-LOOKUP-ERROR-TEXT
053700                    THRU 2359-LOOKUP-ERROR-TEXT-EXIT
053800                SET OR-STATUS-REJECTED TO TRUE
053900                PERFORM 2600-WRITE-REJECT-REPORT
054000                    THRU 2699-WRITE-REJECT-REPORT-EXIT
054100            ELSE
054200                MOVE OR-QTY TO WS-ORIGINAL-QTY
054300                MOVE OR-QTY TO WS-REMAINING-QTY
054400                IF OR-SIDE-BUY
054500                    MOVE 'SELL' TO WS-COUNTER-SIDE
054600                ELSE
054700                    MOVE 'BUY ' TO WS-COUNTER-SIDE
054800                END-IF
054900                SET BEST-ENTRY-FOUND TO TRUE
055000                PERFORM 2510-FIND-NEXT-BEST-ENTRY
055100                    THRU 2519-FIND-NEXT-BEST-ENTRY-EXIT
055200                    UNTIL WS-REMAINING-QTY = ZERO
055300                       OR BEST-ENTRY-NOT-FOUND
055400                IF WS-REMAINING-QTY = ZERO
055500                    SET OR-STATUS-FULL-FILLED TO TRUE
055600                ELSE
055700                    IF WS-REMAINING-QTY < WS-ORIGINAL-QTY
055800                        SET OR-STATUS-PART-FILLED TO TRUE
055900                    ELSE
056000                        SET OR-STATUS-MATCHING TO TRUE
056100                    END-IF
056200                    PERFORM 2900-ADD-TO-BOOK
056300                        THRU 2999-ADD-TO-BOOK-EXIT
056400                END-IF
056500                PERFORM 2700-WRITE-MATCH-REPORT
056600                    THRU 2799-WRITE-MATCH-REPORT-EXIT
056700            END-IF.
056800       2599-MATCH-ORDER-EXIT.
056900            EXIT.
057000       EJECT
057100********************************************************************
057200*         ORDERBOOK LOOKUP-BEST - FIND BEST QUALIFYING ENTRY        *
057300*  SCANS THE WHOLE BOOK TABLE EACH TIME RATHER THAN MAINTAINING A  *
057400*  SORTED LIST - THE SAME STRAIGHT-LINE TABLE SCAN THIS SHOP HAS   *
057500*  ALWAYS USED FOR IN-MEMORY SEGMENT LOOKUP ON OTHER ELEMENTS.     *
057600********************************************************************
057700
057800       2510-FIND-NEXT-BEST-ENTRY.
057900            SET BEST-ENTRY-NOT-FOUND TO TRUE.
058000            PERFORM 2511-SCAN-BOOK-ENTRY
058100                VARYING OB-IDX FROM 1 BY 1
058200                UNTIL OB-IDX > OB-COUNT.
058300            IF BEST-ENTRY-FOUND
058400                PERFORM 2520-EXECUTE-MATCH
058500                    THRU 2529-EXECUTE-MATCH-EXIT
058600            END-IF.
058700       2519-FIND-NEXT-BEST-ENTRY-EXIT.
058800            EXIT.
058900
059000       2511-SCAN-BOOK-ENTRY.
059100            IF OB-ACTIVE (OB-IDX)
059200               AND OB-SECURITY-ID (OB-IDX) = OR-SECURITY-ID
059300               AND OB-SIDE (OB-IDX)        = WS-COUNTER-SIDE
059400               AND ((OR-SIDE-BUY  AND OR-PRICE NOT < OB-PRICE (OB-IDX))
059500                OR  (OR-SIDE-SELL AND OR-PRICE NOT > OB-PRICE (OB-IDX)))
059600                PERFORM 2512-COMPARE-TO-BEST
059700            END-IF.
059800
059900       2512-COMPARE-TO-BEST.
060000            IF BEST-ENTRY-NOT-FOUND
060100            OR (OR-SIDE-BUY  AND OB-PRICE (OB-IDX) < WS-BEST-PRICE)
060200            OR (OR-SIDE-SELL AND OB-PRICE (OB-IDX) > WS-BEST-PRICE)
060300            OR (OB-PRICE (OB-IDX) = WS-BEST-PRICE
060400                AND OB-TIMESTAMP (OB-IDX) < WS-BEST-TIMESTAMP)
060500                SET BEST-ENTRY-FOUND TO TRUE
060600                SET WS-BEST-IDX TO OB-IDX
060700                MOVE OB-PRICE (OB-IDX)     TO WS-BEST-PRICE
060800                MOVE OB-TIMESTAMP (OB-IDX) TO WS-BEST-TIMESTAMP
060900            END-IF.
061000       EJECT
061100********************************************************************
061200*       EXECUTE ONE MATCH AGAINST THE SELECTED BEST ENTRY          *
061300********************************************************************
061400
061500       2520-EXECUTE-MATCH.
061600            IF WS-REMAINING-QTY < OB-QTY (WS-BEST-IDX)
061700                MOVE WS-REMAINING-QTY TO WS-MATCH-QTY
061800            ELSE
061900                MOVE OB-QTY (WS-BEST-IDX) TO WS-MATCH-QTY
062000            END-IF.
062100            IF OR-SIDE-BUY
062200                MOVE OR-PRICE                      TO WS-BUY-PRICE
062300                MOVE OB-PRICE (WS-BEST-IDX)         TO WS-SELL-PRICE
062400                MOVE OR-CL-ORDER-ID                 TO WS-BUY-ORDER-ID
062500                MOVE OB-CL-ORDER-ID (WS-BEST-IDX)    TO WS-SELL-ORDER-ID
062600            ELSE
062700                MOVE OB-PRICE (WS-BEST-IDX)         TO WS-BUY-PRICE
062800                MOVE OR-PRICE                       TO WS-SELL-PRICE
062900                MOVE OB-CL-ORDER-ID (WS-BEST-IDX)    TO WS-BUY-ORDER-ID
063000                MOVE OR-CL-ORDER-ID                 TO WS-SELL-ORDER-ID
063100            END-IF.
063200            PERFORM 2800-COMPUTE-TRADE-PRICE
063300                THRU 2899-COMPUTE-TRADE-PRICE-EXIT.
063400            PERFORM 2530-WRITE-TRADE-RECORD
063500                THRU 2539-WRITE-TRADE-RECORD-EXIT.
063600            SUBTRACT WS-MATCH-QTY FROM WS-REMAINING-QTY.
063700            SUBTRACT WS-MATCH-QTY FROM OB-QTY (WS-BEST-IDX).
063800            IF OB-QTY (WS-BEST-IDX) = ZERO
063900                PERFORM 2521-REMOVE-RESTING-ENTRY
064000            END-IF.
064100       2529-EXECUTE-MATCH-EXIT.
064200            EXIT.
064300
064400       2521-REMOVE-RESTING-ENTRY.
064500            SET OB-INACTIVE (WS-BEST-IDX) TO TRUE.
064600       EJECT
064700********************************************************************
064800*                     WRITE ONE TRADE RECORD                       *
064900********************************************************************
065000
065100       2530-WRITE-TRADE-RECORD.
065200            INITIALIZE TRADE-RECORD.
065300            MOVE WS-BUY-ORDER-ID  TO TR-BUY-ORDER-ID.
065400            MOVE WS-SELL-ORDER-ID TO TR-SELL-ORDER-ID.
065500            MOVE OR-SECURITY-ID   TO TR-SECURITY-ID.
065600            MOVE WS-MATCH-QTY     TO TR-TRADE-QTY.
065700            MOVE WS-TRADE-PRICE   TO TR-TRADE-PRICE.
065800            WRITE TRADES-OUT-REC FROM TRADE-RECORD.
065900            IF NOT TRADES-OUT-OK
066000                DISPLAY MSG01-IO-ERROR 'TRDOUT ' TRADES-OUT-STATUS
066100                GO TO EOJ9900-ABEND
066200            END-IF.
066300            ADD 1 TO WS-TRADES-WRITTEN-CNTR.
066400            COMPUTE WS-RUN-TRADE-VALUE =
066500                WS-RUN-TRADE-VALUE + (WS-MATCH-QTY * WS-TRADE-PRICE).
066600            DISPLAY 'TRADE ' TR-BUY-ORDER-ID ' / ' TR-SELL-ORDER-ID
066700                ' QTY ' WS-MATCH-QTY ' AT ' WS-TRADE-PRICE-EDIT.
066800       2539-WRITE-TRADE-RECORD-EXIT.
066900            EXIT.
067000       EJECT
067100********************************************************************
067200*                WRITE ONE ORDER REJECT-REPORT RECORD              *
067300********************************************************************
067400
067500       2600-WRITE-REJECT-REPORT.
067600            INITIALIZE REJECT-REPORT-RECORD.
067700            MOVE OR-CL-ORDER-ID    TO RJ-CL-ORDER-ID.
067800            MOVE OR-MARKET         TO RJ-MARKET.
067900            MOVE OR-SECURITY-ID    TO RJ-SECURITY-ID.
068000            MOVE OR-SIDE           TO RJ-SIDE.
068100            MOVE OR-QTY            TO RJ-QTY.
068200            MOVE OR-PRICE          TO RJ-PRICE.
068300            MOVE OR-SHAREHOLDER-ID TO RJ-SHAREHOLDER-ID.
068400            MOVE WS-REJECT-CODE    TO RJ-REJECT-CODE.
068500            MOVE WS-REJECT-TEXT    TO RJ-REJECT-TEXT.
068600            WRITE REJECTS-OUT-REC FROM REJECT-REPORT-RECORD.
068700            IF NOT REJECTS-OUT-OK
068800                DISPLAY MSG01-IO-ERROR 'REJOUT ' REJECTS-OUT-STATUS
068900                GO TO EOJ9900-ABEND
069000            END-IF.
069100            ADD 1 TO WS-REJECTS-WRITTEN-CNTR.
069200            DISPLAY 'REJECT TRACE - ORDER ' OR-CL-ORDER-ID
069300                ' CODE ' WS-REJECT-CODE
069400                ' TS-HI ' OR-TIMESTAMP-HI ' TS-LO ' OR-TIMESTAMP-LO.
069500       2699-WRITE-REJECT-REPORT-EXIT.
069600            EXIT.
069700       EJECT
069800********************************************************************
069900*                 WRITE ONE ORDER MATCH-REPORT RECORD               *
070000********************************************************************
070100
070200       2700-WRITE-MATCH-REPORT.
070300            INITIALIZE MATCH-REPORT-RECORD.
070400            MOVE OR-CL-ORDER-ID   TO MR-CL-ORDER-ID.
070500            MOVE OR-SECURITY-ID   TO MR-SECURITY-ID.
070600            MOVE OR-SIDE          TO MR-SIDE.
070700            MOVE OR-STATUS        TO MR-FINAL-STATUS.
070800            MOVE WS-REMAINING-QTY TO MR-REMAINING-QTY.
070900            WRITE MATCHES-OUT-REC FROM MATCH-REPORT-RECORD.
071000            IF NOT MATCHES-OUT-OK
071100                DISPLAY MSG01-IO-ERROR 'MATOUT ' MATCHES-OUT-STATUS
071200                GO TO EOJ9900-ABEND
071300            END-IF.
071400            ADD 1 TO WS-MATCHES-WRITTEN-CNTR.
071500       2799-WRITE-MATCH-REPORT-EXIT.
071600            EXIT.
071700       EJECT
071800********************************************************************
071900*       PRICEGENERATOR - DERIVE THE PRICE A TRADE PRINTS AT        *
072000*  WS-PRICE-STRATEGY IS SET ONCE AT INITIALIZATION AND IS NOT      *
072100*  CURRENTLY DRIVEN FROM ANY ENTRY PARAMETER - SEE CR-1188.  WHEN  *
072200*  UNSET OR UNRECOGNIZED IT DEFAULTS TO THE MIDPOINT OF THE TWO    *
072300*  ORDER PRICES, ROUNDED TO THE NEAREST CENT.                      *
072400********************************************************************
072500
072600       2800-COMPUTE-TRADE-PRICE.
072700            EVALUATE TRUE
072800                WHEN PRICE-STRATEGY-BUY
072900                    MOVE WS-BUY-PRICE TO WS-TRADE-PRICE
073000                WHEN PRICE-STRATEGY-SELL
073100                    MOVE WS-SELL-PRICE TO WS-TRADE-PRICE
073200                WHEN OTHER
073300                    COMPUTE WS-TRADE-PRICE ROUNDED =
073400                        (WS-BUY-PRICE + WS-SELL-PRICE) / 2
073500            END-EVALUATE.
073600       2899-COMPUTE-TRADE-PRICE-EXIT.
073700            EXIT.
073800       EJECT
073900********************************************************************
074000*           ORDERBOOK ADD - REST THE UNFILLED BALANCE              *
074100********************************************************************
074200
074300       2900-ADD-TO-BOOK.
074400            IF OB-COUNT NOT < OB-MAX-ENTRIES
074500                DISPLAY 'ORDER BOOK TABLE FULL'
074600                GO TO EOJ9900-ABEND
074700            END-IF.
074800            ADD 1 TO OB-COUNT.
074900            SET OB-IDX TO OB-COUNT.
075000            MOVE OR-SECURITY-ID    TO OB-SECURITY-ID (OB-IDX).
075100            MOVE OR-SIDE           TO OB-SIDE (OB-IDX).
075200            MOVE OR-PRICE          TO OB-PRICE (OB-IDX).
075300            MOVE WS-REMAINING-QTY  TO OB-QTY (OB-IDX).
075400            MOVE OR-CL-ORDER-ID    TO OB-CL-ORDER-ID (OB-IDX).
075500            MOVE OR-SHAREHOLDER-ID TO OB-SHAREHOLDER-ID (OB-IDX).
075600            MOVE OR-TIMESTAMP      TO OB-TIMESTAMP (OB-IDX).
075700            SET OB-ACTIVE (OB-IDX) TO TRUE.
075800       2999-ADD-TO-BOOK-EXIT.
075900            EXIT.
076000       EJECT
076100********************************************************************
076200*                        CLOSE FILES                              *
076300********************************************************************
076400
076500       EOJ9000-CLOSE-FILES.
076600            CLOSE ORDERS-IN.
076700            CLOSE REJECTS-OUT.
076800            CLOSE MATCHES-OUT.
076900            CLOSE TRADES-OUT.
077000            DISPLAY 'NYORDMAT PROCESSING COMPLETE'.
077100            DISPLAY 'ORDERS READ:      ' WS-ORDERS-READ-CNTR.
077200            DISPLAY 'REJECTS WRITTEN:  ' WS-REJECTS-WRITTEN-CNTR.
077300            DISPLAY 'MATCHES WRITTEN:  ' WS-MATCHES-WRITTEN-CNTR.
077400            DISPLAY 'TRADES WRITTEN:   ' WS-TRADES-WRITTEN-CNTR.
077500            DISPLAY 'TOTAL TRADE VALUE:' WS-RUN-TRADE-VALUE.
077600            GO TO EOJ9999-EXIT.
077700       EOJ9900-ABEND.
077800            DISPLAY 'PROGRAM ABENDING - NYORDMAT'.
077900            CALL 'CKABEND'.
078000       EOJ9999-EXIT.
078100            EXIT.
