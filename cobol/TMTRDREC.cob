000100********************************************************************
000200*    TMTRDREC  --  TRADE (FILL) RECORD LAYOUT                      *
000300*    COPY MEMBER FOR TRADES-OUT (NYORDMAT)                         *
000400********************************************************************
000500*    04/02/88  RFK  CR-0412   INITIAL LAYOUT                       *
000600********************************************************************
000700   01  TRADE-RECORD.
000800       05  TR-BUY-ORDER-ID         PIC X(16).
000900       05  TR-SELL-ORDER-ID        PIC X(16).
001000       05  TR-SECURITY-ID          PIC X(06).
001100       05  TR-TRADE-QTY            PIC 9(09).
001200       05  TR-TRADE-PRICE          PIC S9(7)V99.
001300       05  FILLER                  PIC X(24).
