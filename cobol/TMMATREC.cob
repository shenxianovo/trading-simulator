000100********************************************************************
000200*    TMMATREC  --  MATCH REPORT RECORD LAYOUT                      *
000300*    COPY MEMBER FOR MATCHES-OUT (NYORDMAT)                        *
000400********************************************************************
000500*    04/02/88  RFK  CR-0412   INITIAL LAYOUT                       *
000600********************************************************************
000700   01  MATCH-REPORT-RECORD.
000800       05  MR-CL-ORDER-ID          PIC X(16).
000900       05  MR-SECURITY-ID          PIC X(06).
001000       05  MR-SIDE                 PIC X(04).
001100       05  MR-FINAL-STATUS         PIC X(11).
001200           88  MR-FULL-FILLED      VALUE 'FULL_FILLED'.
001300           88  MR-PART-FILLED      VALUE 'PART_FILLED'.
001400           88  MR-MATCHING         VALUE 'MATCHING'.
001500       05  MR-REMAINING-QTY        PIC 9(09).
001600       05  FILLER                  PIC X(34).
